000100***************************************************************  DR010010
000200*                                                                DR010020
000300 IDENTIFICATION DIVISION.                                        DR010030
000400 PROGRAM-ID.     DNRATE01.                                       DR010040
000500 AUTHOR.         R. OKONKWO.                                     DR010050
000600 INSTALLATION.   MEMBER SERVICES DATA CENTER.                    DR010060
000700 DATE-WRITTEN.   03/14/95.                                       DR010070
000800 DATE-COMPILED.  03/14/95.                                       DR010080
000900 SECURITY.       NON-CONFIDENTIAL.                               DR010090
001000*                                                                DR010100
001100***************************************************************  DR010110
001200*    NIGHTLY DRIVER FOR THE DONOR LOYALTY-POINTS RATING RUN.     DR010120
001300*    READS THE DAY'S DONATION EXTRACT ONE RECORD AT A TIME,      DR010130
001400*    HANDS EACH RECORD TO DNRATCLC ALONG WITH THE PROJECT AND    DR010140
001500*    DONOR-HISTORY LOOKUP TABLES, AND WRITES THE COMPUTED        DR010150
001600*    RATING-RESULT RECORD OUT FOR THE OVERNIGHT POINTS-POSTING   DR010160
001700*    JOB TO PICK UP.  THIS PROGRAM CARRIES NO CONTROL TOTALS OR  DR010170
001800*    CONTROL BREAKS -- EACH DONATION IS SCORED INDEPENDENTLY OF  DR010180
001900*    EVERY OTHER, IN WHATEVER ORDER THE EXTRACT ARRIVES.         DR010190
002000*                                                                DR010200
002100*    THIS PROGRAM DOES NOT DECIDE HOW MANY POINTS A DONATION     DR010210
002200*    EARNS -- THAT LOGIC LIVES ENTIRELY IN THE CALLED SUBPGM     DR010220
002300*    DNRATCLC (SEE DN-0114 BELOW).  DNRATE01'S OWN JOB IS        DR010230
002400*    LIMITED TO FILE HANDLING: OPEN THE THREE INPUT EXTRACTS,    DR010240
002500*    STAGE THE PROJECT AND DONOR-HISTORY EXTRACTS INTO MEMORY    DR010250
002600*    ONCE UP FRONT SO DNRATCLC DOES NOT HAVE TO RE-READ A FILE   DR010260
002700*    FOR EVERY DONATION, DRIVE THE DONATION FILE ONE RECORD AT   DR010270
002800*    A TIME, AND WRITE WHATEVER DNRATCLC HANDS BACK.  KEEPING    DR010280
002900*    THE RATING RULES OUT OF THIS PROGRAM MEANT MEMBER SERVICES  DR010290
003000*    COULD UNIT TEST A RULE CHANGE AGAINST DNRATCLC ALONE        DR010300
003100*    WITHOUT STANDING UP THE FULL NIGHTLY FILE SET -- THAT WAS   DR010310
003200*    THE WHOLE POINT OF DN-0114 IN 1997.                         DR010320
003300*                                                                DR010330
003400*    CHANGE ACTIVITY --                                          DR010340
003500*    YYMMDD  WHO   TICKET     DESCRIPTION                        DR010350
003600*    950314  ROK   DN-0005    ORIGINAL PROGRAM.                  DR010360
003700*    960919  ROK   DN-0071    RAISED PROJECT TABLE CEILING FROM  DR010370
003800*                             2000 TO 5000 ENTRIES -- CAMPAIGN   DR010380
003900*                             GROWTH RAN THE OLD TABLE OUT OF    DR010390
004000*                             ROOM MID-RUN ON 960917.            DR010400
004100*    970822  ROK   DN-0114    RATING LOGIC MOVED OUT TO CALLED   DR010410
004200*                             SUBPROGRAM DNRATCLC SO IT CAN BE   DR010420
004300*                             UNIT TESTED APART FROM THE FILE    DR010430
004400*                             HANDLING.                          DR010440
004500*    980129  ROK   DN-0198    ADDED A DISPLAY OF RR-TOTAL-POINTS DR010450
004600*                             -DISP (SEE RATERSLT) TO 1000-ERROR DR010460
004700*                             -RTN SO AN ABEND PARTWAY THROUGH   DR010470
004800*                             200-PROCESS-DONATIONS SHOWS        DR010480
004900*                             WHATEVER POINTS TOTAL HAD BEEN     DR010490
005000*                             BUILT FOR THE DONATION IN PROGRESS DR010500
005100*                             BEFORE THE FAILURE.                DR010510
005200*    981103  ROK   DN-0177    Y2K -- DATE FIELDS IN DONATREC AND DR010520
005300*                             DONHIST ALREADY CARRY A FULL       DR010530
005400*                             CENTURY DIGIT (DN-DATE-CC/         DR010540
005500*                             HS-HIST-DATE-CC); CONFIRMED NO     DR010550
005600*                             WINDOWING LOGIC EXISTS IN THIS     DR010560
005700*                             PROGRAM TO REMOVE.  NO CODE CHANGE.DR010570
005800*    990615  ROK   DN-0177A   Y2K SIGN-OFF -- ADDED THIS ENTRY   DR010580
005900*                             PER AUDIT REQUEST; SEE DN-0177.    DR010590
006000*    020208  LMP   DN-0233    HISTORY TABLE CEILING RAISED FROM  DR010600
006100*                             8000 TO 20000 ROWS -- LONGTIME     DR010610
006200*                             DONOR HISTORY WAS TRUNCATING THE   DR010620
006300*                             SECOND-COLLABORATION COUNT FOR A   DR010630
006400*                             HANDFUL OF DONORS FLAGGED BY       DR010640
006500*                             MEMBER SERVICES ON 020203.         DR010650
006600*                             ALSO PULLED BOTH TABLE CEILINGS    DR010660
006700*                             OUT TO 77-LEVEL CONSTANTS BELOW    DR010670
006800*                             SO THE NEXT CEILING RAISE IS A     DR010680
006900*                             ONE-LINE CHANGE INSTEAD OF A       DR010690
007000*                             SEARCH THROUGH THE LOAD LOGIC.     DR010700
007100***************************************************************  DR010710
007200 ENVIRONMENT DIVISION.                                           DR010720
007300 CONFIGURATION SECTION.                                          DR010730
007400 SOURCE-COMPUTER. IBM-390.                                       DR010740
007500 OBJECT-COMPUTER. IBM-390.                                       DR010750
007600 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.                            DR010760
007700*                                                                DR010770
007800*    C01/TOP-OF-FORM IS CARRIED HERE OUT OF HABIT -- EVERY       DR010780
007900*    BATCH PROGRAM IN THIS SHOP'S SKELETON JCL LIBRARY CARRIES   DR010790
008000*    IT WHETHER OR NOT THE PROGRAM ACTUALLY PRINTS A REPORT.     DR010800
008100*    DNRATE01 PRINTS NOTHING; IT IS LEFT IN SO THE SKELETON      DR010810
008200*    NEVER HAS TO BE HAND-EDITED OUT AND SO A FUTURE PRINTED     DR010820
008300*    EXCEPTION REPORT, IF ONE IS EVER ADDED, HAS THE FORM        DR010830
008400*    CONTROL ALREADY DECLARED.                                   DR010840
008500 INPUT-OUTPUT SECTION.                                           DR010850
008600 FILE-CONTROL.                                                   DR010860
008700*                                                                DR010870
008800*    DONATN, PROJCT AND DNHIST ARE THE THREE EXTRACTS DROPPED    DR010880
008900*    BY THE OVERNIGHT DONATION-CAPTURE JOB (STEP DNCAP10) BEFORE DR010890
009000*    THIS PROGRAM RUNS; RATRES IS PICKED UP BY THE POINTS-       DR010900
009100*    POSTING JOB THAT FOLLOWS THIS ONE IN THE SAME SCHEDULE.     DR010910
009200     SELECT DONATION-FILE                                        DR010920
009300            ASSIGN       TO UT-S-DONATN                          DR010930
009400            ORGANIZATION IS LINE SEQUENTIAL                      DR010940
009500            ACCESS MODE  IS SEQUENTIAL                           DR010950
009600            FILE STATUS  IS DONATN-STATUS.                       DR010960
009700*                                                                DR010970
009800     SELECT PROJECT-FILE                                         DR010980
009900            ASSIGN       TO UT-S-PROJCT                          DR010990
010000            ORGANIZATION IS LINE SEQUENTIAL                      DR011000
010100            ACCESS MODE  IS SEQUENTIAL                           DR011010
010200            FILE STATUS  IS PROJCT-STATUS.                       DR011020
010300*                                                                DR011030
010400     SELECT HISTORY-FILE                                         DR011040
010500            ASSIGN       TO UT-S-DNHIST                          DR011050
010600            ORGANIZATION IS LINE SEQUENTIAL                      DR011060
010700            ACCESS MODE  IS SEQUENTIAL                           DR011070
010800            FILE STATUS  IS DNHIST-STATUS.                       DR011080
010900*                                                                DR011090
011000     SELECT RESULT-FILE                                          DR011100
011100            ASSIGN       TO UT-S-RATRES                          DR011110
011200            ORGANIZATION IS LINE SEQUENTIAL                      DR011120
011300            ACCESS MODE  IS SEQUENTIAL                           DR011130
011400            FILE STATUS  IS RATRES-STATUS.                       DR011140
011500***************************************************************  DR011150
011600 DATA DIVISION.                                                  DR011160
011700 FILE SECTION.                                                   DR011170
011800*                                                                DR011180
011900*    INPUT -- ONE DONATION RECORD PER TRANSACTION IN THE DAY'S   DR011190
012000*    EXTRACT.  LAYOUT LIVES IN THE DONATREC COPYBOOK SO DNRATE01 DR011200
012100*    AND DNRATCLC ALWAYS AGREE ON THE FIELD BOUNDARIES.          DR011210
012200 FD  DONATION-FILE                                               DR011220
012300     RECORDING MODE IS F                                         DR011230
012400     LABEL RECORDS ARE STANDARD                                  DR011240
012500     RECORD CONTAINS 157 CHARACTERS.                             DR011250
012600     COPY DONATREC.                                              DR011260
012700*                                                                DR011270
012800*    INPUT -- ONE ROW PER ACTIVE PROJECT.  READ ENTIRELY INTO    DR011280
012900*    PROJECT-TABLE BELOW BY 120-LOAD-PROJECT-TABLE BEFORE ANY    DR011290
013000*    DONATION IS PROCESSED, THEN THE FILE ITSELF IS NOT TOUCHED  DR011300
013100*    AGAIN -- DNRATCLC WORKS AGAINST THE IN-MEMORY TABLE ONLY.   DR011310
013200*    THE RECORD LAYOUT HERE IS THE RAW EXTRACT FORMAT, WHICH IS  DR011320
013300*    NOT QUITE THE SAME AS THE PACKED TABLE ENTRY FORMAT IN      DR011330
013400*    PROJTAB -- THE MOVE FROM ONE TO THE OTHER HAPPENS FIELD BY  DR011340
013500*    FIELD IN 125-ADD-PROJECT-ENTRY BELOW.                       DR011350
013600 FD  PROJECT-FILE                                                DR011360
013700     RECORDING MODE IS F                                         DR011370
013800     LABEL RECORDS ARE STANDARD                                  DR011380
013900     RECORD CONTAINS 29 CHARACTERS.                              DR011390
014000 01  PROJECT-FD-REC.                                             DR011400
014100     05  PF-PROJECT-ID               PIC X(20).                  DR011410
014200     05  PF-LOCATION-POPULATION      PIC S9(9).                  DR011420
014300*                                                                DR011430
014400*    INPUT -- ONE ROW PER PRIOR DONATION ON FILE FOR A DONOR.    DR011440
014500*    LOADED WHOLE INTO HISTORY-TABLE THE SAME WAY THE PROJECT    DR011450
014600*    FILE IS -- SEE 130-LOAD-HISTORY-TABLE.  THE FILE IS NOT     DR011460
014700*    KEYED OR SORTED BY DONOR; DNRATCLC FILTERS THE TABLE ITSELF.DR011470
014800 FD  HISTORY-FILE                                                DR011480
014900     RECORDING MODE IS F                                         DR011490
015000     LABEL RECORDS ARE STANDARD                                  DR011500
015100     RECORD CONTAINS 28 CHARACTERS.                              DR011510
015200 01  HISTORY-FD-REC.                                             DR011520
015300     05  HF-USER-ID                  PIC X(20).                  DR011530
015400     05  HF-HIST-DONATION-DATE       PIC 9(8).                   DR011540
015500*                                                                DR011550
015600*    OUTPUT -- ONE RATING-RESULT ROW WRITTEN PER DONATION READ.  DR011560
015700*    LAYOUT SHARED WITH DNRATCLC VIA THE RATERSLT COPYBOOK.      DR011570
015800 FD  RESULT-FILE                                                 DR011580
015900     RECORDING MODE IS F                                         DR011590
016000     LABEL RECORDS ARE STANDARD                                  DR011600
016100     RECORD CONTAINS 49 CHARACTERS.                              DR011610
016200     COPY RATERSLT.                                              DR011620
016300***************************************************************  DR011630
016400 WORKING-STORAGE SECTION.                                        DR011640
016500*                                                                DR011650
016600*    77-LEVEL TABLE-CEILING CONSTANTS.  ADDED UNDER DN-0233 SO   DR011660
016700*    THE NEXT TIME CAMPAIGN OR DONOR VOLUME OUTGROWS ONE OF THE  DR011670
016800*    IN-MEMORY TABLES BELOW, RAISING THE CEILING IS A ONE-LINE   DR011680
016900*    VALUE CHANGE HERE INSTEAD OF A LITERAL BURIED IN THE LOAD   DR011690
017000*    PARAGRAPH.  THE OCCURS CLAUSES IN PROJTAB AND DONHIST MUST  DR011700
017100*    BE RAISED TO MATCH WHENEVER EITHER OF THESE CHANGES.  BOTH  DR011710
017200*    ARE DECLARED COMP LIKE EVERY OTHER COUNTER IN THIS PROGRAM  DR011720
017300*    SINCE THEY ARE COMPARED AGAINST A COMP RUN-COUNTER ON       DR011730
017400*    EVERY SINGLE RECORD LOADED.                                 DR011740
017500 77  WS-PROJECT-TABLE-CEILING    PIC S9(8) COMP VALUE +5000.     DR011750
017600 77  WS-HISTORY-TABLE-CEILING    PIC S9(8) COMP VALUE +20000.    DR011760
017700*                                                                DR011770
017800*    FILE-STATUS BYTES AND THEIR 88-LEVEL SHORTHANDS.  EVERY     DR011780
017900*    OPEN, READ AND WRITE IN THIS PROGRAM IS STATUS-CHECKED --   DR011790
018000*    A SILENT I/O FAILURE ON AN OVERNIGHT JOB IS THE KIND OF     DR011800
018100*    THING THAT DOES NOT SURFACE UNTIL DONORS COMPLAIN THEIR     DR011810
018200*    POINTS ARE WRONG, WHICH IS ALWAYS DAYS TOO LATE TO FIX.     DR011820
018300 01  FILE-STATUS-CODES.                                          DR011830
018400     05  DONATN-STATUS               PIC X(2)  VALUE SPACES.     DR011840
018500         88  DONATN-OK               VALUE "00".                 DR011850
018600         88  DONATN-EOF              VALUE "10".                 DR011860
018700     05  PROJCT-STATUS               PIC X(2)  VALUE SPACES.     DR011870
018800         88  PROJCT-OK               VALUE "00".                 DR011880
018900         88  PROJCT-EOF              VALUE "10".                 DR011890
019000     05  DNHIST-STATUS               PIC X(2)  VALUE SPACES.     DR011900
019100         88  DNHIST-OK               VALUE "00".                 DR011910
019200         88  DNHIST-EOF              VALUE "10".                 DR011920
019300     05  RATRES-STATUS               PIC X(2)  VALUE SPACES.     DR011930
019400         88  RATRES-OK               VALUE "00".                 DR011940
019500     05  FILLER                      PIC X(10) VALUE SPACES.     DR011950
019600*                                                                DR011960
019700*    END-OF-FILE SWITCHES FOR THE TWO LOOKUP FILES AND THE       DR011970
019800*    DONATION FILE.  THE LOOKUP SWITCHES ARE RESET TO "N" AS     DR011980
019900*    SOON AS EACH TABLE FINISHES LOADING SO THAT, IF THE         DR011990
020000*    PROGRAM WERE EVER CHANGED TO RE-READ EITHER FILE, A STALE   DR012000
020100*    "Y" FROM THE LOAD PASS COULD NOT MASK A SECOND READ.        DR012010
020200 01  RUN-SWITCHES.                                               DR012020
020300     05  WS-DONATN-EOF-SW            PIC X(1)  VALUE "N".        DR012030
020400         88  NO-MORE-DONATIONS       VALUE "Y".                  DR012040
020500     05  WS-PROJCT-EOF-SW            PIC X(1)  VALUE "N".        DR012050
020600         88  NO-MORE-PROJECTS        VALUE "Y".                  DR012060
020700     05  WS-DNHIST-EOF-SW            PIC X(1)  VALUE "N".        DR012070
020800         88  NO-MORE-HISTORY         VALUE "Y".                  DR012080
020900     05  FILLER                      PIC X(05) VALUE SPACES.     DR012090
021000*                                                                DR012100
021100*    RUN COUNTERS AND MISCELLANEOUS TRACKING FIELDS.  THE TWO    DR012110
021200*    TABLE-COUNT FIELDS DOUBLE AS THE OCCURS ... DEPENDING ON    DR012120
021300*    CONTROLLING ITEMS PASSED DOWN TO DNRATCLC ON THE CALL       DR012130
021400*    STATEMENT -- THEY ARE NOT JUST FOR THE END-OF-RUN DISPLAY.  DR012140
021500*    PARA-NAME IS THE USUAL "WHERE WERE WE" TRACE FIELD, MOVED   DR012150
021600*    TO AT THE TOP OF EVERY PARAGRAPH SO 1000-ERROR-RTN CAN      DR012160
021700*    REPORT WHICH PARAGRAPH WAS RUNNING WHEN SOMETHING WENT      DR012170
021800*    WRONG.  RETURN-CD IS THE STATUS DNRATCLC HANDS BACK ON THE  DR012180
021900*    CALL, SEPARATE FROM THE JOB-STEP RETURN-CODE REGISTER.      DR012190
022000 01  RUN-COUNTERS.                                               DR012200
022100     05  WS-PROJECT-COUNT           PIC S9(8) COMP VALUE 0.      DR012210
022200     05  WS-HISTORY-COUNT           PIC S9(8) COMP VALUE 0.      DR012220
022300     05  WS-DONATIONS-READ          PIC S9(8) COMP VALUE 0.      DR012230
022400     05  WS-RESULTS-WRITTEN         PIC S9(8) COMP VALUE 0.      DR012240
022500     05  PARA-NAME                  PIC X(40) VALUE SPACES.      DR012250
022600     05  RETURN-CD                  PIC S9(4) COMP VALUE 0.      DR012260
022700     05  FILLER                     PIC X(05) VALUE SPACES.      DR012270
022800*                                                                DR012280
022900*    PROJTAB AND DONHIST EACH CARRY BOTH THE SINGLE LOOKUP-      DR012290
023000*    RECORD LAYOUT AND THE IN-MEMORY TABLE THE RECORDS ARE       DR012300
023100*    LOADED INTO.  RATERSLT IS COPIED A SECOND TIME HERE (THE    DR012310
023200*    FIRST COPY WAS INTO THE RESULT-FILE FD ABOVE) UNDER THE     DR012320
023300*    REPLACING PHRASE SO THIS PROGRAM HAS A WORKING-STORAGE      DR012330
023400*    STAGING AREA TO BUILD THE RESULT IN BEFORE THE WRITE.       DR012340
023500     COPY PROJTAB.                                               DR012350
023600     COPY DONHIST.                                               DR012360
023700     COPY RATERSLT REPLACING RATING-RESULT-REC-CPY               DR012370
023800                        BY   RATE-RESULT-WORK-REC.               DR012380
023900***************************************************************  DR012390
024000 PROCEDURE DIVISION.                                             DR012400
024100*                                                                DR012410
024200*    MAIN LINE -- INITIALIZE (WHICH OPENS THE FILES, LOADS BOTH  DR012420
024300*    LOOKUP TABLES AND PRIMES THE DONATION READ), THEN SCORE     DR012430
024400*    DONATIONS UNTIL THE EXTRACT RUNS OUT, THEN CLOSE UP.        DR012440
024500 000-MAIN-LINE.                                                  DR012450
024600     PERFORM 100-INITIALIZE       THRU 100-EXIT.                 DR012460
024700     PERFORM 200-PROCESS-DONATIONS THRU 200-EXIT                 DR012470
024800             UNTIL NO-MORE-DONATIONS.                            DR012480
024900     PERFORM 900-TERMINATE        THRU 900-EXIT.                 DR012490
025000     GOBACK.                                                     DR012500
025100*                                                                DR012510
025200 100-INITIALIZE.                                                 DR012520
025300     DISPLAY "DNRATE01 -- RATING RUN STARTING".                  DR012530
025400     MOVE "100-INITIALIZE" TO PARA-NAME.                         DR012540
025500     PERFORM 110-OPEN-FILES        THRU 110-EXIT.                DR012550
025600     PERFORM 120-LOAD-PROJECT-TABLE THRU 120-EXIT.               DR012560
025700     PERFORM 130-LOAD-HISTORY-TABLE THRU 130-EXIT.               DR012570
025800     PERFORM 210-READ-DONATION     THRU 210-EXIT.                DR012580
025900 100-EXIT.                                                       DR012590
026000     EXIT.                                                       DR012600
026100*                                                                DR012610
026200*    EACH FILE'S OPEN STATUS IS CHECKED SEPARATELY SO THE        DR012620
026300*    OPERATOR MESSAGE ON THE JOB LOG NAMES THE ONE FILE THAT     DR012630
026400*    ACTUALLY FAILED RATHER THAN A GENERIC "OPEN ERROR" THAT     DR012640
026500*    SENDS SOMEBODY HUNTING THROUGH ALL FOUR DD STATEMENTS.      DR012650
026600 110-OPEN-FILES.                                                 DR012660
026700     MOVE "110-OPEN-FILES" TO PARA-NAME.                         DR012670
026800     OPEN INPUT  DONATION-FILE                                   DR012680
026900                 PROJECT-FILE                                    DR012690
027000                 HISTORY-FILE.                                   DR012700
027100     OPEN OUTPUT RESULT-FILE.                                    DR012710
027200     IF NOT DONATN-OK                                            DR012720
027300        DISPLAY "*** UNABLE TO OPEN DONATION-FILE, STATUS = "    DR012730
027400                DONATN-STATUS                                    DR012740
027500        MOVE 16 TO RETURN-CODE                                   DR012750
027600        GO TO 1000-ERROR-RTN.                                    DR012760
027700     IF NOT PROJCT-OK                                            DR012770
027800        DISPLAY "*** UNABLE TO OPEN PROJECT-FILE, STATUS = "     DR012780
027900                PROJCT-STATUS                                    DR012790
028000        MOVE 16 TO RETURN-CODE                                   DR012800
028100        GO TO 1000-ERROR-RTN.                                    DR012810
028200     IF NOT DNHIST-OK                                            DR012820
028300        DISPLAY "*** UNABLE TO OPEN HISTORY-FILE, STATUS = "     DR012830
028400                DNHIST-STATUS                                    DR012840
028500        MOVE 16 TO RETURN-CODE                                   DR012850
028600        GO TO 1000-ERROR-RTN.                                    DR012860
028700     IF NOT RATRES-OK                                            DR012870
028800        DISPLAY "*** UNABLE TO OPEN RESULT-FILE, STATUS = "      DR012880
028900                RATRES-STATUS                                    DR012890
029000        MOVE 16 TO RETURN-CODE                                   DR012900
029100        GO TO 1000-ERROR-RTN.                                    DR012910
029200 110-EXIT.                                                       DR012920
029300     EXIT.                                                       DR012930
029400*                                                                DR012940
029500*    LOADS THE ENTIRE PROJECT FILE INTO PROJECT-TABLE ONE TIME   DR012950
029600*    AT THE START OF THE RUN.  THE PROJECT EXTRACT IS SORTED     DR012960
029700*    ASCENDING BY PROJECT-ID BEFORE THIS JOB STEP RUNS (SEE THE  DR012970
029800*    JCL) BECAUSE DNRATCLC'S 200-FIND-PROJECT USES SEARCH ALL,   DR012980
029900*    WHICH REQUIRES THE TABLE TO ALREADY BE IN KEY SEQUENCE --   DR012990
030000*    THIS PROGRAM DOES NOT SORT THE TABLE ITSELF.  IF THE        DR013000
030100*    UPSTREAM EXTRACT JOB EVER STOPS SORTING THE FILE, THE       DR013010
030200*    SYMPTOM WILL BE SEARCH ALL MISSING PROJECTS THAT ARE        DR013020
030300*    ACTUALLY ON THE TABLE, NOT AN ABEND -- WORTH REMEMBERING.   DR013030
030400 120-LOAD-PROJECT-TABLE.                                         DR013040
030500     MOVE "120-LOAD-PROJECT-TABLE" TO PARA-NAME.                 DR013050
030600     READ PROJECT-FILE                                           DR013060
030700          AT END SET NO-MORE-PROJECTS TO TRUE.                   DR013070
030800     PERFORM 125-ADD-PROJECT-ENTRY THRU 125-EXIT                 DR013080
030900             UNTIL NO-MORE-PROJECTS.                             DR013090
031000     DISPLAY "PROJECT TABLE LOADED, ENTRIES = "                  DR013100
031100             WS-PROJECT-COUNT.                                   DR013110
031200     MOVE "N" TO WS-PROJCT-EOF-SW.                               DR013120
031300 120-EXIT.                                                       DR013130
031400     EXIT.                                                       DR013140
031500*                                                                DR013150
031600*    WS-PROJECT-TABLE-CEILING (SEE THE 77-LEVEL ABOVE) MUST      DR013160
031700*    MATCH THE OCCURS LIMIT IN PROJTAB -- IF THE EXTRACT EVER    DR013170
031800*    GROWS PAST IT AGAIN THE WAY IT DID IN 960917, THIS RUN      DR013180
031900*    ABENDS CLEANLY INSTEAD OF QUIETLY DROPPING PROJECTS OFF     DR013190
032000*    THE END OF THE TABLE.                                       DR013200
032100 125-ADD-PROJECT-ENTRY.                                          DR013210
032200     ADD 1 TO WS-PROJECT-COUNT.                                  DR013220
032300     IF WS-PROJECT-COUNT > WS-PROJECT-TABLE-CEILING              DR013230
032400        DISPLAY "*** PROJECT TABLE FULL, CEILING = "             DR013240
032500                WS-PROJECT-TABLE-CEILING                         DR013250
032600        MOVE 20 TO RETURN-CODE                                   DR013260
032700        GO TO 1000-ERROR-RTN.                                    DR013270
032800     MOVE PF-PROJECT-ID          TO PT-PROJECT-ID                DR013280
032900                                    (WS-PROJECT-COUNT).          DR013290
033000     MOVE PF-LOCATION-POPULATION TO PT-LOCATION-POPULATION       DR013300
033100                                    (WS-PROJECT-COUNT).          DR013310
033200     READ PROJECT-FILE                                           DR013320
033300          AT END SET NO-MORE-PROJECTS TO TRUE.                   DR013330
033400 125-EXIT.                                                       DR013340
033500     EXIT.                                                       DR013350
033600*                                                                DR013360
033700*    LOADS THE ENTIRE DONOR-HISTORY FILE INTO HISTORY-TABLE ONE  DR013370
033800*    TIME AT THE START OF THE RUN, THE SAME WAY 120- LOADS THE   DR013380
033900*    PROJECT TABLE.  UNLIKE THE PROJECT TABLE THIS ONE DOES NOT  DR013390
034000*    NEED TO ARRIVE IN ANY PARTICULAR ORDER -- DNRATCLC SCANS    DR013400
034100*    IT SERIALLY, FILTERING ON DONOR, RATHER THAN SEARCHING IT.  DR013410
034200 130-LOAD-HISTORY-TABLE.                                         DR013420
034300     MOVE "130-LOAD-HISTORY-TABLE" TO PARA-NAME.                 DR013430
034400     READ HISTORY-FILE                                           DR013440
034500          AT END SET NO-MORE-HISTORY TO TRUE.                    DR013450
034600     PERFORM 135-ADD-HISTORY-ENTRY THRU 135-EXIT                 DR013460
034700             UNTIL NO-MORE-HISTORY.                              DR013470
034800     DISPLAY "HISTORY TABLE LOADED, ENTRIES = "                  DR013480
034900             WS-HISTORY-COUNT.                                   DR013490
035000     MOVE "N" TO WS-DNHIST-EOF-SW.                               DR013500
035100 130-EXIT.                                                       DR013510
035200     EXIT.                                                       DR013520
035300*                                                                DR013530
035400*    SAME CEILING-CHECK PATTERN AS 125- ABOVE, AGAINST           DR013540
035500*    WS-HISTORY-TABLE-CEILING.  THIS IS THE CHECK THAT CAUGHT    DR013550
035600*    THE DN-0233 SITUATION IN 020203 -- WORTH KEEPING STRICT.    DR013560
035700 135-ADD-HISTORY-ENTRY.                                          DR013570
035800     ADD 1 TO WS-HISTORY-COUNT.                                  DR013580
035900     IF WS-HISTORY-COUNT > WS-HISTORY-TABLE-CEILING              DR013590
036000        DISPLAY "*** HISTORY TABLE FULL, CEILING = "             DR013600
036100                WS-HISTORY-TABLE-CEILING                         DR013610
036200        MOVE 20 TO RETURN-CODE                                   DR013620
036300        GO TO 1000-ERROR-RTN.                                    DR013630
036400     MOVE HF-USER-ID              TO HT-USER-ID                  DR013640
036500                                     (WS-HISTORY-COUNT).         DR013650
036600     MOVE HF-HIST-DONATION-DATE   TO HT-HIST-DONATION-DATE-N     DR013660
036700                                     (WS-HISTORY-COUNT).         DR013670
036800     READ HISTORY-FILE                                           DR013680
036900          AT END SET NO-MORE-HISTORY TO TRUE.                    DR013690
037000 135-EXIT.                                                       DR013700
037100     EXIT.                                                       DR013710
037200*                                                                DR013720
037300*    ONE PASS OF THIS PARAGRAPH PER DONATION RECORD.  THE        DR013730
037400*    ENTIRE PROJECT AND HISTORY TABLES ARE PASSED TO DNRATCLC    DR013740
037500*    ON EVERY CALL -- THEY ARE NOT RE-LOADED, JUST RE-PASSED,    DR013750
037600*    SO THE COST OF THIS CALL IS THE SAME WHETHER IT IS THE      DR013760
037700*    FIRST DONATION IN THE RUN OR THE LAST.  THE WORKING-        DR013770
037800*    STORAGE RESULT RECORD IS CLEARED BEFORE EVERY CALL SO A     DR013780
037900*    FIELD DNRATCLC FORGOT TO SET COULD NOT CARRY OVER FROM      DR013790
038000*    THE PRIOR DONATION'S RESULT.                                DR013800
038100 200-PROCESS-DONATIONS.                                          DR013810
038200     MOVE "200-PROCESS-DONATIONS" TO PARA-NAME.                  DR013820
038300     ADD 1 TO WS-DONATIONS-READ.                                 DR013830
038400     MOVE SPACES TO RATE-RESULT-WORK-REC.                        DR013840
038500     CALL "DNRATCLC" USING DONATION-REC-CPY,                     DR013850
038600                            WS-PROJECT-COUNT,                    DR013860
038700                            PROJECT-TABLE,                       DR013870
038800                            WS-HISTORY-COUNT,                    DR013880
038900                            HISTORY-TABLE,                       DR013890
039000                            RATE-RESULT-WORK-REC,                DR013900
039100                            RETURN-CD.                           DR013910
039200     IF RETURN-CD NOT = ZERO                                     DR013920
039300        DISPLAY "*** DNRATCLC RETURNED " RETURN-CD               DR013930
039400                " FOR DONOR " DN-USER-ID                         DR013940
039500                " PROJECT "   DN-PROJECT-ID                      DR013950
039600        MOVE 12 TO RETURN-CODE                                   DR013960
039700        GO TO 1000-ERROR-RTN.                                    DR013970
039800     PERFORM 250-WRITE-RESULT     THRU 250-EXIT.                 DR013980
039900     PERFORM 210-READ-DONATION    THRU 210-EXIT.                 DR013990
040000 200-EXIT.                                                       DR014000
040100     EXIT.                                                       DR014010
040200*                                                                DR014020
040300*    A PLAIN SEQUENTIAL READ WITH AN AT END SET -- THE SAME      DR014030
040400*    IDIOM USED FOR THE TWO LOOKUP FILES ABOVE.  THE FIRST CALL  DR014040
040500*    COMES FROM 100-INITIALIZE TO PRIME THE LOOP; EVERY CALL     DR014050
040600*    AFTER THAT COMES FROM THE BOTTOM OF 200- ONCE A RESULT HAS  DR014060
040700*    BEEN WRITTEN FOR THE DONATION JUST SCORED.                  DR014070
040800 210-READ-DONATION.                                              DR014080
040900     MOVE "210-READ-DONATION" TO PARA-NAME.                      DR014090
041000     READ DONATION-FILE                                          DR014100
041100          AT END SET NO-MORE-DONATIONS TO TRUE.                  DR014110
041200 210-EXIT.                                                       DR014120
041300     EXIT.                                                       DR014130
041400*                                                                DR014140
041500*    WRITES EXACTLY ONE RATING-RESULT ROW PER DONATION PASSED    DR014150
041600*    TO DNRATCLC, WHETHER OR NOT ANY OF THE THREE BONUS RULES    DR014160
041700*    ACTUALLY FIRED -- A ZERO-POINT DONATION STILL GETS A        DR014170
041800*    RESULT ROW SO THE POSTING JOB'S RECORD COUNT TIES BACK TO   DR014180
041900*    THE DONATION EXTRACT'S RECORD COUNT.                        DR014190
042000 250-WRITE-RESULT.                                               DR014200
042100     MOVE "250-WRITE-RESULT" TO PARA-NAME.                       DR014210
042200     WRITE RATING-RESULT-REC-CPY FROM RATE-RESULT-WORK-REC.      DR014220
042300     IF NOT RATRES-OK                                            DR014230
042400        DISPLAY "*** UNABLE TO WRITE RESULT-FILE, STATUS = "     DR014240
042500                RATRES-STATUS                                    DR014250
042600        MOVE 16 TO RETURN-CODE                                   DR014260
042700        GO TO 1000-ERROR-RTN.                                    DR014270
042800     ADD 1 TO WS-RESULTS-WRITTEN.                                DR014280
042900 250-EXIT.                                                       DR014290
043000     EXIT.                                                       DR014300
043100*                                                                DR014310
043200*    NORMAL END OF RUN.  THE READ/WRITE COUNTS ON THE JOB LOG    DR014320
043300*    ARE THE FIRST THING MEMBER SERVICES CHECKS WHEN A DONOR     DR014330
043400*    CALLS IN SAYING THEIR POINTS NEVER POSTED -- IF THE COUNTS  DR014340
043500*    DO NOT MATCH THE EXTRACT'S OWN RECORD COUNT, THE PROBLEM    DR014350
043600*    IS IN THE UPSTREAM CAPTURE JOB, NOT HERE.                   DR014360
043700 900-TERMINATE.                                                  DR014370
043800     MOVE "900-TERMINATE" TO PARA-NAME.                          DR014380
043900     CLOSE DONATION-FILE                                         DR014390
044000           PROJECT-FILE                                          DR014400
044100           HISTORY-FILE                                          DR014410
044200           RESULT-FILE.                                          DR014420
044300     DISPLAY "DNRATE01 -- DONATIONS READ  = "                    DR014430
044400             WS-DONATIONS-READ.                                  DR014440
044500     DISPLAY "DNRATE01 -- RESULTS WRITTEN = "                    DR014450
044600             WS-RESULTS-WRITTEN.                                 DR014460
044700     DISPLAY "DNRATE01 -- RATING RUN COMPLETE".                  DR014470
044800 900-EXIT.                                                       DR014480
044900     EXIT.                                                       DR014490
045000*                                                                DR014500
045100*    ABNORMAL END OF RUN.  REACHED ONLY BY GO TO FROM ONE OF     DR014510
045200*    THE STATUS CHECKS ABOVE, NEVER FALLEN INTO.  PARA-NAME      DR014520
045300*    STILL HOLDS WHATEVER PARAGRAPH SET IT LAST, SO THE          DR014530
045400*    OPERATOR MESSAGE POINTS STRAIGHT AT THE FAILING STEP        DR014540
045500*    WITHOUT NEEDING A DUMP.  THE FILES ARE CLOSED HERE TOO SO   DR014550
045600*    A MID-RUN ABEND STILL RELEASES THE DD STATEMENTS CLEANLY    DR014560
045700*    INSTEAD OF LEAVING THEM ENQUEUED FOR THE NEXT ATTEMPT.      DR014570
045800*    THE POINTS-TOTAL DISPLAY BELOW (DN-0198) READS WHATEVER     DR014580
045900*    RATE-RESULT-WORK-REC HELD AT THE MOMENT OF FAILURE -- IF    DR014590
046000*    THE ABEND HAPPENED BEFORE DNRATCLC WAS EVEN CALLED FOR THE  DR014600
046100*    CURRENT DONATION THAT WILL STILL BE THE ZEROED-OUT RECORD   DR014610
046200*    100-INITIALIZE OR THE LAST SUCCESSFUL 200- PASS LEFT        DR014620
046300*    BEHIND, WHICH IS STILL USEFUL CONTEXT FOR THE ON-CALL       DR014630
046400*    PROGRAMMER READING THE JOB LOG.                             DR014640
046500 1000-ERROR-RTN.                                                 DR014650
046600     DISPLAY "*** DNRATE01 ABENDING IN PARAGRAPH " PARA-NAME.    DR014660
046700     DISPLAY "*** RETURN CODE = " RETURN-CODE.                   DR014670
046800     DISPLAY "*** POINTS COMPUTED SO FAR = "                     DR014680
046900             RR-TOTAL-POINTS-DISP.                               DR014690
047000     CLOSE DONATION-FILE PROJECT-FILE HISTORY-FILE RESULT-FILE.  DR014700
047100     GOBACK.                                                     DR014710
