000100***************************************************************  DNRR0010
000200*                                                                DNRR0020
000300*    MEMBER:   RATERSLT                                         DNRR0030
000400*    AUTHOR:   R. OKONKWO                                       DNRR0040
000500*                                                                DNRR0050
000600*    ONE COMPUTED-POINTS RESULT, ONE PER DONATION RATED.         DNRR0060
000700*    RECORD IS 49 BYTES EXACT (20+20+9), NO FILLER, SAME         DNRR0070
000800*    REASON AS DONATREC -- THE POINTS-POSTING JOB DOWNSTREAM     DNRR0090
000900*    READS THIS FILE FIXED AND EXPECTS NO PAD BYTES.             DNRR0100
001000*                                                                DNRR0110
001100*    CHANGE ACTIVITY --                                          DNRR0120
001200*    YYMMDD  WHO   TICKET     DESCRIPTION                        DNRR0130
001300*    950314  ROK   DN-0004    ORIGINAL COPYBOOK.                 DNRR0140
001400*    980129  ROK   DN-0198    ADDED RR-TOTAL-POINTS-DISP         DNRR0150
001500*                             REDEFINES FOR THE ABEND-TRACE      DNRR0160
001600*                             DISPLAY IN 1000-ERROR-RTN.         DNRR0170
001700***************************************************************  DNRR0180
001800 01  RATING-RESULT-REC-CPY.                                      DNRR0190
001900     05  RR-USER-ID                  PIC X(20).                  DNRR0200
002000     05  RR-PROJECT-ID               PIC X(20).                  DNRR0210
002100     05  RR-TOTAL-POINTS             PIC S9(9).                  DNRR0220
002200     05  RR-TOTAL-POINTS-DISP REDEFINES RR-TOTAL-POINTS          DNRR0230
002300                                 PIC -(8)9.                      DNRR0240
