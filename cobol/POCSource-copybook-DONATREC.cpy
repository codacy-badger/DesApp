000100***************************************************************  DNRC0010
000200*                                                                DNRC0020
000300*    MEMBER:   DONATREC                                         DNRC0030
000400*    AUTHOR:   R. OKONKWO                                       DNRC0040
000500*                                                                DNRC0050
000600*    ONE INBOUND DONATION TRANSACTION, AS RECEIVED NIGHTLY       DNRC0060
000700*    FROM THE PLEDGE-CAPTURE FRONT END.  RECORD IS A FLAT,       DNRC0070
000800*    FIXED 157-BYTE LINE-SEQUENTIAL RECORD -- NO PACKED OR       DNRC0080
000900*    BINARY FIELDS, SINCE THE FRONT END WRITES DISPLAYABLE       DNRC0090
001000*    TEXT ONLY.  LENGTH IS EXACT (9+100+8+20+20); DO NOT ADD     DNRC0100
001100*    FILLER TO THIS RECORD -- THE FRONT END WRITES NO PAD        DNRC0110
001200*    BYTES AND A CHANGED LENGTH WILL BREAK THE CARRIER'S FTP     DNRC0120
001300*    PICKUP JOB.                                                 DNRC0130
001400*                                                                DNRC0140
001500*    CHANGE ACTIVITY --                                          DNRC0150
001600*    YYMMDD  WHO   TICKET     DESCRIPTION                        DNRC0160
001700*    950310  ROK   DN-0001    ORIGINAL COPYBOOK.                 DNRC0170
001800*    970822  ROK   DN-0114    ADDED DN-DONATION-DATE-N REDEFINES DNRC0180
001900*                             SO THE RATING ENGINE CAN COMPARE   DNRC0190
002000*                             DATES NUMERICALLY WITHOUT AN       DNRC0200
002100*                             INTERMEDIATE MOVE.                 DNRC0210
002200***************************************************************  DNRC0220
002300 01  DONATION-REC-CPY.                                           DNRC0230
002400     05  DN-AMOUNT                   PIC S9(9).                  DNRC0240
002500     05  DN-COMMENT                  PIC X(100).                 DNRC0250
002600     05  DN-DONATION-DATE.                                       DNRC0260
002700         10  DN-DATE-CC              PIC 9(2).                   DNRC0270
002800         10  DN-DATE-YY              PIC 9(2).                   DNRC0280
002900         10  DN-DATE-MM              PIC 9(2).                   DNRC0290
003000         10  DN-DATE-DD              PIC 9(2).                   DNRC0300
003100     05  DN-DONATION-DATE-N REDEFINES DN-DONATION-DATE           DNRC0310
003200                                 PIC 9(8).                       DNRC0320
003300     05  DN-USER-ID                  PIC X(20).                  DNRC0330
003400     05  DN-PROJECT-ID               PIC X(20).                  DNRC0340
