000100***************************************************************  DNHS0010
000200*                                                                DNHS0020
000300*    MEMBER:   DONHIST                                          DNHS0030
000400*    AUTHOR:   R. OKONKWO                                       DNHS0040
000500*                                                                DNHS0050
000600*    ONE ROW OF A DONOR'S GIVING HISTORY, AND THE IN-MEMORY      DNHS0060
000700*    TABLE IT IS LOADED INTO.  ONE ROW PER PRIOR DONATION BY     DNHS0080
000800*    THE DONOR (INCLUDING TODAY'S OWN DONATION -- THE EXTRACT    DNHS0090
000900*    JOB DOES NOT STRIP IT OUT, AND NEITHER DOES THIS PROGRAM).  DNHS0100
001000*    RECORD IS 28 BYTES EXACT (20+8), NO FILLER, SAME REASON     DNHS0110
001100*    AS DONATREC.  THE TABLE MAY ARRIVE UNSORTED, SO IT IS       DNHS0120
001200*    SCANNED SERIALLY RATHER THAN SEARCHED, FILTERING ON         DNHS0130
001300*    HS-USER-ID FOR EACH DONATION RATED.  TABLE ENTRY CARRIES A  DNHS0140
001400*    SPARE FILLER BYTE, SAME AS PROJTAB.                         DNHS0150
001500*                                                                DNHS0160
001600*    CHANGE ACTIVITY --                                          DNHS0170
001700*    YYMMDD  WHO   TICKET     DESCRIPTION                        DNHS0180
001800*    950314  ROK   DN-0003    ORIGINAL COPYBOOK.                 DNHS0190
001900*    970822  ROK   DN-0114    ADDED HS-HIST-DATE-N REDEFINES     DNHS0200
002000*                             FOR THE CUTOFF-DATE COMPARE.       DNHS0210
002100***************************************************************  DNHS0220
002200 01  HISTORY-REC-CPY.                                            DNHS0230
002300     05  HS-USER-ID                  PIC X(20).                  DNHS0240
002400     05  HS-HIST-DONATION-DATE.                                  DNHS0250
002500         10  HS-HIST-DATE-CC         PIC 9(2).                   DNHS0260
002600         10  HS-HIST-DATE-YY         PIC 9(2).                   DNHS0270
002700         10  HS-HIST-DATE-MM         PIC 9(2).                   DNHS0280
002800         10  HS-HIST-DATE-DD         PIC 9(2).                   DNHS0290
002900     05  HS-HIST-DATE-N REDEFINES HS-HIST-DONATION-DATE          DNHS0300
003000                                 PIC 9(8).                       DNHS0310
003100                                                                 DNHS0320
003200 01  HISTORY-TABLE.                                              DNHS0330
003300     05  HISTORY-TABLE-ENTRY OCCURS 0 TO 20000 TIMES             DNHS0340
003400                 DEPENDING ON WS-HISTORY-COUNT                   DNHS0350
003500                 INDEXED BY HST-IDX.                             DNHS0360
003600         10  HT-USER-ID              PIC X(20).                  DNHS0370
003700         10  HT-HIST-DONATION-DATE-N PIC 9(8).                   DNHS0380
003800         10  FILLER                  PIC X(01).                  DNHS0390
