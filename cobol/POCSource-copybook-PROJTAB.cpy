000100***************************************************************  DNPT0010
000200*                                                                DNPT0020
000300*    MEMBER:   PROJTAB                                          DNPT0030
000400*    AUTHOR:   R. OKONKWO                                       DNPT0040
000500*                                                                DNPT0050
000600*    PROJECT LOOKUP RECORD AND THE IN-MEMORY TABLE IT IS         DNPT0060
000700*    LOADED INTO AT THE START OF A RATING RUN.  THIS IS THE      DNPT0070
000800*    "SMALL REFERENCE FILE" REFERRED TO IN THE RUNBOOK -- ONE    DNPT0080
000900*    LINE PER PROJECT, 29 BYTES EXACT (20+9), NO FILLER (SAME    DNPT0090
001000*    REASON AS DONATREC -- THE EXTRACT JOB WRITES NO PAD BYTES). DNPT0100
001100*    THE TABLE ITSELF IS AN ODT (OCCURS DEPENDING ON) SINCE THE  DNPT0110
001200*    PROJECT COUNT VARIES RUN TO RUN; THE TABLE ENTRY CARRIES A  DNPT0120
001300*    SPARE FILLER BYTE FOR FUTURE GROWTH SINCE IT IS OUR OWN     DNPT0130
001400*    WORKING STORAGE, NOT AN INTERCHANGE RECORD.                 DNPT0140
001500*                                                                DNPT0150
001600*    THE TABLE MUST BE LOADED IN PROJECT-ID SEQUENCE (ASCENDING) DNPT0160
001700*    SO THE RATING SUBPROGRAM CAN SEARCH ALL AGAINST IT.         DNPT0170
001800*                                                                DNPT0180
001900*    CHANGE ACTIVITY --                                          DNPT0190
002000*    YYMMDD  WHO   TICKET     DESCRIPTION                        DNPT0200
002100*    950314  ROK   DN-0002    ORIGINAL COPYBOOK.                 DNPT0210
002200*    970822  ROK   DN-0114    ADDED PJ-SMALL-LOCATION 88-LEVEL   DNPT0220
002300*                             SO THE DOUBLE-BONUS THRESHOLD IS   DNPT0230
002400*                             CARRIED ON THE FIELD ITSELF.       DNPT0240
002500***************************************************************  DNPT0250
002600 01  PROJECT-REC-CPY.                                            DNPT0260
002700     05  PJ-PROJECT-ID               PIC X(20).                  DNPT0270
002800     05  PJ-LOCATION-POPULATION      PIC S9(9).                  DNPT0280
002900         88  PJ-SMALL-LOCATION       VALUE 0 THRU 1999.          DNPT0290
003000                                                                 DNPT0300
003100 01  PROJECT-TABLE.                                              DNPT0310
003200     05  PROJECT-TABLE-ENTRY OCCURS 0 TO 5000 TIMES              DNPT0320
003300                 DEPENDING ON WS-PROJECT-COUNT                   DNPT0330
003400                 ASCENDING KEY IS PT-PROJECT-ID                  DNPT0340
003500                 INDEXED BY PRJ-IDX.                             DNPT0350
003600         10  PT-PROJECT-ID           PIC X(20).                  DNPT0360
003700         10  PT-LOCATION-POPULATION  PIC S9(9).                  DNPT0370
003800             88  PT-SMALL-LOCATION   VALUE 0 THRU 1999.          DNPT0380
003900         10  FILLER                  PIC X(01).                  DNPT0390
