000100***************************************************************  DC010010
000200*                                                                DC010020
000300 IDENTIFICATION DIVISION.                                        DC010030
000400 PROGRAM-ID.     DNRATCLC.                                       DC010040
000500 AUTHOR.         R. OKONKWO.                                     DC010050
000600 INSTALLATION.   MEMBER SERVICES DATA CENTER.                    DC010060
000700 DATE-WRITTEN.   03/14/95.                                       DC010070
000800 DATE-COMPILED.  03/14/95.                                       DC010080
000900 SECURITY.       NON-CONFIDENTIAL.                               DC010090
001000*                                                                DC010100
001100***************************************************************  DC010110
001200*    CALLED SUBPROGRAM -- SCORES ONE DONATION AGAINST THE        DC010120
001300*    THREE LOYALTY-POINTS BONUS RULES AND RETURNS THE TOTAL      DC010130
001400*    TO DNRATE01 (OR TO ANY OTHER CALLER -- THIS PROGRAM OPENS   DC010140
001500*    NO FILES OF ITS OWN AND KNOWS NOTHING ABOUT LINE-SEQUENTIAL DC010150
001600*    I/O).  THE PROJECT AND HISTORY TABLES ARE BUILT BY THE      DC010160
001700*    CALLER AND HANDED DOWN WHOLE; THIS PROGRAM ONLY READS THEM. DC010170
001800*                                                                DC010180
001900*    THE THREE BONUS RULES ARE INDEPENDENT OF ONE ANOTHER -- A   DC010190
002000*    SINGLE DONATION CAN EARN ALL THREE, TWO, ONE OR NONE OF     DC010200
002100*    THEM, AND THE FINAL POINT TOTAL IS A PLAIN SUM.  THERE IS   DC010210
002200*    NO PRIORITY ORDER BETWEEN THE RULES AND NO SHORT-CIRCUIT -- DC010220
002300*    EACH ONE IS COMPUTED ON ITS OWN REGARDLESS OF WHAT THE      DC010230
002400*    OTHERS DECIDED, WHICH IS WHY THEY ARE BROKEN INTO SEPARATE  DC010240
002500*    PARAGRAPHS BELOW RATHER THAN ONE LONG NESTED IF.  DO NOT    DC010250
002600*    ADD AN ELSE BRANCH THAT SKIPS A LATER RULE BASED ON AN      DC010260
002700*    EARLIER ONE'S RESULT -- MEMBER SERVICES HAS CONFIRMED       DC010270
002800*    TWICE NOW (MOST RECENTLY UNDER DN-0114) THAT THE RULES      DC010280
002900*    ARE MEANT TO STACK.                                         DC010290
003000*                                                                DC010300
003100*    CHANGE ACTIVITY --                                          DC010310
003200*    YYMMDD  WHO   TICKET     DESCRIPTION                        DC010320
003300*    950314  ROK   DN-0006    ORIGINAL PROGRAM.                  DC010330
003400*    960919  ROK   DN-0071    NO CHANGE HERE -- SEE DNRATE01     DC010340
003500*                             DN-0071 FOR THE TABLE CEILING RAISEDC010350
003600*    970822  ROK   DN-0114    SPLIT OUT OF DNRATE01 (SEE DN-0114 DC010360
003700*                             THERE) SO THE RATING RULES CAN BE  DC010370
003800*                             UNIT TESTED WITHOUT THE FILE I/O.  DC010380
003900*    980925  ROK   DN-0176    Y2K -- 405-COMPUTE-CUTOFF-DATE WAS DC010390
004000*                             TAKING THE SYSTEM DATE FROM ACCEPT DC010400
004100*                             FROM DATE (2-DIGIT YEAR) AND HARD- DC010410
004200*                             CODING CENTURY 19.  ADDED CENTURY  DC010420
004300*                             WINDOWING (YY < 50 = 20XX) SO THE  DC010430
004400*                             CUTOFF-DATE COMPARE AGAINST THE    DC010440
004500*                             FULL-CENTURY HISTORY DATES DOES NOTDC010450
004600*                             BREAK IN 2000.                     DC010460
004700*    990615  ROK   DN-0176A   Y2K SIGN-OFF -- WINDOW TESTED WITH DC010470
004800*                             SIMULATED DATES THROUGH 2049 PER   DC010480
004900*                             AUDIT REQUEST; SEE DN-0176.        DC010490
005000*    020208  LMP   DN-0233    NO CHANGE HERE -- SEE DNRATE01     DC010500
005100*                             DN-0233 FOR THE HISTORY TABLE      DC010510
005200*                             CEILING RAISE.  410-COUNT-RECENT-  DC010520
005300*                             HISTORY SCANS WHATEVER SIZE TABLE  DC010530
005400*                             IT IS HANDED.  ALSO PULLED THE     DC010540
005500*                             AMOUNT THRESHOLD AND FLAT BONUS    DC010550
005600*                             LITERALS OUT TO 77-LEVEL CONSTANTS DC010560
005700*                             BELOW SO A FUTURE RULE-VALUE CHANGEDC010570
005800*                             DOES NOT MEAN GREPPING THE WHOLE   DC010580
005900*                             PROCEDURE DIVISION FOR A LITERAL.  DC010590
006000***************************************************************  DC010600
006100 ENVIRONMENT DIVISION.                                           DC010610
006200 CONFIGURATION SECTION.                                          DC010620
006300 SOURCE-COMPUTER. IBM-390.                                       DC010630
006400 OBJECT-COMPUTER. IBM-390.                                       DC010640
006500 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.                            DC010650
006600***************************************************************  DC010660
006700 DATA DIVISION.                                                  DC010670
006800 WORKING-STORAGE SECTION.                                        DC010680
006900*                                                                DC010690
007000*    77-LEVEL RULE CONSTANTS.  WS-SAME-AMOUNT-THRESHOLD IS THE   DC010700
007100*    DOLLAR CUTOFF IN BUSINESS RULE 1 BELOW; WS-COLLAB-BONUS-    DC010710
007200*    POINTS IS THE FLAT AWARD IN BUSINESS RULE 3.  NEITHER       DC010720
007300*    VALUE HAS CHANGED SINCE 1995, BUT MEMBER SERVICES ASKED     DC010730
007400*    FOR THEM TO BE NAMED CONSTANTS RATHER THAN BARE LITERALS    DC010740
007500*    IN THE COMPUTE/IF STATEMENTS SO A FUTURE POLICY CHANGE      DC010750
007600*    DOES NOT REQUIRE HUNTING THROUGH THE PROCEDURE DIVISION.    DC010760
007700 77  WS-SAME-AMOUNT-THRESHOLD   PIC S9(9) VALUE +1000.           DC010770
007800 77  WS-COLLAB-BONUS-POINTS     PIC S9(9) VALUE +500.            DC010780
007900*                                                                DC010790
008000*    MISCELLANEOUS WORKING FIELDS.  PARA-NAME IS THE SAME        DC010800
008100*    TRACE-FIELD IDIOM USED IN DNRATE01, MOVED TO AT THE TOP OF  DC010810
008200*    EVERY PARAGRAPH BELOW.  PROJECT-FOUND-SW REMEMBERS WHETHER  DC010820
008300*    200-FIND-PROJECT ACTUALLY LOCATED THE DONATION'S PROJECT    DC010830
008400*    ON THE TABLE, SINCE 320-CALC-DOUBLE HAS TO KNOW THAT        DC010840
008500*    BEFORE IT CAN SAFELY LOOK AT THE INDEXED TABLE ENTRY. THE   DC010850
008600*    THREE WS-...-POINTS FIELDS HOLD ONE BONUS RULE'S RESULT     DC010860
008700*    EACH UNTIL 500-COMPUTE-TOTAL ADDS THEM TOGETHER.            DC010870
008800 01  MISC-FIELDS.                                                DC010880
008900     05  PARA-NAME                  PIC X(40) VALUE SPACES.      DC010890
009000     05  PROJECT-FOUND-SW           PIC X(1)  VALUE "N".         DC010900
009100         88  PROJECT-FOUND          VALUE "Y".                   DC010910
009200     05  WS-SAME-AMOUNT-POINTS      PIC S9(9) VALUE 0.           DC010920
009300     05  WS-DOUBLE-POINTS           PIC S9(9) VALUE 0.           DC010930
009400     05  WS-SECOND-COLLAB-POINTS    PIC S9(9) VALUE 0.           DC010940
009500     05  WS-RECENT-HISTORY-COUNT    PIC S9(4) COMP VALUE 0.      DC010950
009600     05  FILLER                     PIC X(05) VALUE SPACES.      DC010960
009700*                                                                DC010970
009800*    SYSTEM DATE AS RETURNED BY ACCEPT FROM DATE (2-DIGIT YEAR,  DC010980
009900*    WINDOWED TO A FULL CENTURY BELOW -- SEE DN-0176) AND THE    DC010990
010000*    CUTOFF DATE COMPUTED FROM IT (TODAY LESS ONE CALENDAR       DC011000
010100*    MONTH) FOR THE SECOND-COLLABORATION COMPARE.                DC011010
010200 01  WS-SYSTEM-DATE.                                             DC011020
010300     05  WS-SYS-YY                  PIC 9(2).                    DC011030
010400     05  WS-SYS-MM                  PIC 9(2).                    DC011040
010500     05  WS-SYS-DD                  PIC 9(2).                    DC011050
010600     05  FILLER                     PIC X(02) VALUE SPACES.      DC011060
010700*                                                                DC011070
010800*    WS-TODAY-DATE-N AND WS-CUTOFF-DATE-N ARE REDEFINES OF THE   DC011080
010900*    BROKEN-OUT CC/YY/MM/DD GROUPS ABOVE EACH ONE, GIVING A      DC011090
011000*    SINGLE PIC 9(8) NUMERIC VIEW SUITABLE FOR A STRAIGHT        DC011100
011100*    NUMERIC COMPARE AGAINST HT-HIST-DONATION-DATE-N IN          DC011110
011200*    415-CHECK-ONE-HIST-ROW -- CCYYMMDD SORTS AND COMPARES       DC011120
011300*    CORRECTLY AS A PLAIN NUMBER, SO NO DATE-MATH ROUTINE IS     DC011130
011400*    NEEDED FOR THE "STRICTLY AFTER" TEST ITSELF, ONLY FOR       DC011140
011500*    BUILDING THE CUTOFF IN THE FIRST PLACE.                     DC011150
011600 01  WS-DATE-WORK-AREA.                                          DC011160
011700     05  WS-TODAY-DATE.                                          DC011170
011800         10  WS-TODAY-CC            PIC 9(2).                    DC011180
011900         10  WS-TODAY-YY            PIC 9(2).                    DC011190
012000         10  WS-TODAY-MM            PIC 9(2).                    DC011200
012100         10  WS-TODAY-DD            PIC 9(2).                    DC011210
012200     05  WS-TODAY-DATE-N REDEFINES WS-TODAY-DATE                 DC011220
012300                                    PIC 9(8).                    DC011230
012400     05  WS-TODAY-CCYY              PIC 9(4).                    DC011240
012500     05  WS-CUTOFF-DATE.                                         DC011250
012600         10  WS-CUTOFF-CC           PIC 9(2).                    DC011260
012700         10  WS-CUTOFF-YY           PIC 9(2).                    DC011270
012800         10  WS-CUTOFF-MM           PIC 9(2).                    DC011280
012900         10  WS-CUTOFF-DD           PIC 9(2).                    DC011290
013000     05  WS-CUTOFF-DATE-N REDEFINES WS-CUTOFF-DATE               DC011300
013100                                    PIC 9(8).                    DC011310
013200     05  WS-CUTOFF-CCYY             PIC 9(4).                    DC011320
013300     05  FILLER                     PIC X(02) VALUE SPACES.      DC011330
013400***************************************************************  DC011340
013500 LINKAGE SECTION.                                                DC011350
013600*                                                                DC011360
013700*    DONATION-REC-CPY IS THE ONE RECORD BEING RATED.  THE        DC011370
013800*    PROJECT-TABLE AND HISTORY-TABLE ODO TABLES ARE HANDED DOWN  DC011380
013900*    WHOLE FROM DNRATE01 ALONG WITH THEIR OWN CONTROLLING        DC011390
014000*    COUNT FIELDS, WHICH MUST IMMEDIATELY PRECEDE THE TABLE      DC011400
014100*    THEY CONTROL IN THIS SECTION -- THE SAME ARRANGEMENT        DC011410
014200*    ADSORT1'S ARRAY-SIZE/ARRAY-OF-NUMBERS PAIR USES.            DC011420
014300*    RATE-RESULT-WORK-REC IS THE CALLER'S STAGING COPY OF THE    DC011430
014400*    RATERSLT LAYOUT (RENAMED BY THE REPLACING PHRASE BELOW SO   DC011440
014500*    IT DOES NOT COLLIDE WITH DNRATE01'S OWN FD-LEVEL COPY OF    DC011450
014600*    THE SAME RECORD).  RETURN-CD IS THIS PROGRAM'S OWN STATUS,  DC011460
014700*    NOT THE JOB-STEP RETURN-CODE REGISTER.                      DC011470
014800     COPY DONATREC.                                              DC011480
014900*                                                                DC011490
015000 01  WS-PROJECT-COUNT               PIC S9(8) COMP.              DC011500
015100     COPY PROJTAB.                                               DC011510
015200*                                                                DC011520
015300 01  WS-HISTORY-COUNT               PIC S9(8) COMP.              DC011530
015400     COPY DONHIST.                                               DC011540
015500*                                                                DC011550
015600     COPY RATERSLT REPLACING RATING-RESULT-REC-CPY               DC011560
015700                        BY   RATE-RESULT-WORK-REC.               DC011570
015800*                                                                DC011580
015900 01  RETURN-CD                      PIC S9(4) COMP.              DC011590
016000***************************************************************  DC011600
016100*    MAIN LINE -- ONE PASS THROUGH THE FOUR STEPS OF BUSINESS    DC011610
016200*    RULE 4 (LOOK UP THE PROJECT, THEN THE THREE INDEPENDENT     DC011620
016300*    BONUS PARAGRAPHS IN ANY ORDER, THEN THE TOTAL).  RETURN-CD  DC011630
016400*    IS FORCED TO ZERO ON THE WAY OUT BECAUSE, UNLIKE DNRATE01,  DC011640
016500*    THIS SUBPROGRAM HAS NO FAILURE PATH OF ITS OWN -- A         DC011650
016600*    PROJECT-ID THAT IS NOT ON THE TABLE IS A NORMAL OUTCOME     DC011660
016700*    (SEE 200-FIND-PROJECT BELOW), NOT AN ERROR.                 DC011670
016800 PROCEDURE DIVISION USING DONATION-REC-CPY,                      DC011680
016900                          WS-PROJECT-COUNT,                      DC011690
017000                          PROJECT-TABLE,                         DC011700
017100                          WS-HISTORY-COUNT,                      DC011710
017200                          HISTORY-TABLE,                         DC011720
017300                          RATE-RESULT-WORK-REC,                  DC011730
017400                          RETURN-CD.                             DC011740
017500*                                                                DC011750
017600     PERFORM 000-INITIALIZE       THRU 000-EXIT.                 DC011760
017700     PERFORM 200-FIND-PROJECT     THRU 200-EXIT.                 DC011770
017800     PERFORM 300-CALC-SAME-AMOUNT THRU 300-EXIT.                 DC011780
017900     PERFORM 320-CALC-DOUBLE      THRU 320-EXIT.                 DC011790
018000     PERFORM 400-CALC-SECOND-COLLAB THRU 400-EXIT.               DC011800
018100     PERFORM 500-COMPUTE-TOTAL    THRU 500-EXIT.                 DC011810
018200     MOVE ZERO TO RETURN-CD.                                     DC011820
018300     GOBACK.                                                     DC011830
018400*                                                                DC011840
018500*    CLEARS THE RESULT RECORD (SO NO FIELD LEFT OVER FROM A      DC011850
018600*    PRIOR CALL COULD SURVIVE INTO THIS ONE) AND CARRIES THE     DC011860
018700*    USER-ID AND PROJECT-ID STRAIGHT ACROSS FROM THE DONATION    DC011870
018800*    RECORD -- NEITHER IS COMPUTED, BOTH ARE JUST PASSED         DC011880
018900*    THROUGH TO IDENTIFY WHICH DONATION THE RESULT BELONGS TO.   DC011890
019000 000-INITIALIZE.                                                 DC011900
019100     MOVE "000-INITIALIZE" TO PARA-NAME.                         DC011910
019200     MOVE SPACES TO RATE-RESULT-WORK-REC.                        DC011920
019300     MOVE DN-USER-ID    TO RR-USER-ID.                           DC011930
019400     MOVE DN-PROJECT-ID TO RR-PROJECT-ID.                        DC011940
019500 000-EXIT.                                                       DC011950
019600     EXIT.                                                       DC011960
019700*                                                                DC011970
019800*    LOOKS UP THE DONATION'S PROJECT IN THE TABLE DNRATE01       DC011980
019900*    LOADED IN PROJECT-ID SEQUENCE.  A PROJECT-ID ON THE         DC011990
020000*    DONATION THAT IS NOT IN THE TABLE IS NOT AN ERROR HERE --   DC012000
020100*    THE DOUBLE-BONUS SIMPLY DOES NOT APPLY (PROJECT-FOUND       DC012010
020200*    STAYS "N") -- REFERENTIAL INTEGRITY BETWEEN THE EXTRACT     DC012020
020300*    AND THE PROJECT FILE IS THE EXTRACT JOB'S PROBLEM, NOT      DC012030
020400*    OURS.  SEARCH ALL IS USED RATHER THAN A SERIAL PERFORM      DC012040
020500*    BECAUSE THE PROJECT TABLE CAN RUN TO THOUSANDS OF ENTRIES   DC012050
020600*    AND EVERY DONATION IN THE RUN HAS TO LOOK ONE UP.           DC012060
020700 200-FIND-PROJECT.                                               DC012070
020800     MOVE "200-FIND-PROJECT" TO PARA-NAME.                       DC012080
020900     MOVE "N" TO PROJECT-FOUND-SW.                               DC012090
021000     SEARCH ALL PROJECT-TABLE-ENTRY                              DC012100
021100        AT END                                                   DC012110
021200           MOVE "N" TO PROJECT-FOUND-SW                          DC012120
021300        WHEN PT-PROJECT-ID (PRJ-IDX) = DN-PROJECT-ID             DC012130
021400           MOVE "Y" TO PROJECT-FOUND-SW.                         DC012140
021500 200-EXIT.                                                       DC012150
021600     EXIT.                                                       DC012160
021700*                                                                DC012170
021800*    BUSINESS RULE 1 -- SAME-AMOUNT BONUS.  THE NAME IS A        DC012180
021900*    HOLDOVER FROM AN OLDER DESIGN WHERE THIS RULE COMPARED      DC012190
022000*    THE DONATION AGAINST A MATCHING PRIOR DONATION; AS BUILT    DC012200
022100*    IT IS A FLAT THRESHOLD ON THE AMOUNT ITSELF.  DO NOT        DC012210
022200*    "FIX" THE NAME -- MEMBER SERVICES ROUTINELY GREPS FOR IT.   DC012220
022300*    WHEN THE AMOUNT CLEARS WS-SAME-AMOUNT-THRESHOLD THE BONUS   DC012230
022400*    IS THE DONATION AMOUNT AGAIN, NOT A MULTIPLE OF IT -- A     DC012240
022500*    DONOR WHO GIVES 1001 EARNS 1001 POINTS FROM THIS RULE       DC012250
022600*    ALONE, NOT A FLAT AWARD.                                    DC012260
022700 300-CALC-SAME-AMOUNT.                                           DC012270
022800     MOVE "300-CALC-SAME-AMOUNT" TO PARA-NAME.                   DC012280
022900     IF DN-AMOUNT > WS-SAME-AMOUNT-THRESHOLD                     DC012290
023000        MOVE DN-AMOUNT TO WS-SAME-AMOUNT-POINTS                  DC012300
023100     ELSE                                                        DC012310
023200        MOVE ZERO TO WS-SAME-AMOUNT-POINTS                       DC012320
023300     END-IF.                                                     DC012330
023400 300-EXIT.                                                       DC012340
023500     EXIT.                                                       DC012350
023600*                                                                DC012360
023700*    BUSINESS RULE 2 -- SMALL-LOCATION DOUBLE BONUS.  ONLY       DC012370
023800*    APPLIES WHEN THE PROJECT WAS FOUND ON THE LOOKUP TABLE;     DC012380
023900*    PT-SMALL-LOCATION IS THE 88-LEVEL CARRYING THE 2000-        DC012390
024000*    POPULATION THRESHOLD (SEE PROJTAB, DN-0114).  A DONATION    DC012400
024100*    TO A PROJECT NOT ON THE TABLE FALLS THROUGH TO THE ELSE     DC012410
024200*    BELOW THE SAME AS ONE WHOSE LOCATION IS NOT SMALL -- IN     DC012420
024300*    BOTH CASES THE DOUBLE BONUS SIMPLY DOES NOT APPLY.          DC012430
024400 320-CALC-DOUBLE.                                                DC012440
024500     MOVE "320-CALC-DOUBLE" TO PARA-NAME.                        DC012450
024600     IF PROJECT-FOUND AND PT-SMALL-LOCATION (PRJ-IDX)            DC012460
024700        COMPUTE WS-DOUBLE-POINTS = DN-AMOUNT * 2                 DC012470
024800     ELSE                                                        DC012480
024900        MOVE ZERO TO WS-DOUBLE-POINTS                            DC012490
025000     END-IF.                                                     DC012500
025100 320-EXIT.                                                       DC012510
025200     EXIT.                                                       DC012520
025300*                                                                DC012530
025400*    BUSINESS RULE 3 -- SECOND-COLLABORATION BONUS.  DRIVEN      DC012540
025500*    OFF TODAY'S DATE (THE DAY THE RUN IS MADE), NOT THE         DC012550
025600*    DONATION'S OWN DATE -- A DONATION RATED LATE STILL USES     DC012560
025700*    THE CUTOFF AS OF WHEN THE RATING RUN ACTUALLY EXECUTES.     DC012570
025800*    THIS PARAGRAPH ONLY WORKS OUT THE CUTOFF AND THE COUNT;     DC012580
025900*    THE FLAT-500 DECISION IS MADE HERE ONCE BOTH ARE KNOWN.     DC012590
026000 400-CALC-SECOND-COLLAB.                                         DC012600
026100     MOVE "400-CALC-SECOND-COLLAB" TO PARA-NAME.                 DC012610
026200     PERFORM 405-COMPUTE-CUTOFF-DATE  THRU 405-EXIT.             DC012620
026300     PERFORM 410-COUNT-RECENT-HISTORY THRU 410-EXIT.             DC012630
026400     IF WS-RECENT-HISTORY-COUNT >= 1                             DC012640
026500        MOVE WS-COLLAB-BONUS-POINTS TO WS-SECOND-COLLAB-POINTS   DC012650
026600     ELSE                                                        DC012660
026700        MOVE ZERO TO WS-SECOND-COLLAB-POINTS                     DC012670
026800     END-IF.                                                     DC012680
026900 400-EXIT.                                                       DC012690
027000     EXIT.                                                       DC012700
027100*                                                                DC012710
027200*    CUTOFF-DATE = TODAY LESS ONE CALENDAR MONTH (NOT A          DC012720
027300*    ROLLING 30 DAYS) -- A DONATION DATED THE 15TH OF LAST       DC012730
027400*    MONTH IS "STRICTLY AFTER" THE CUTOFF WHEN TODAY IS ANY      DC012740
027500*    DATE IN THE FOLLOWING MONTH UP TO AND INCLUDING THE 15TH,   DC012750
027600*    AND IS NOT WHEN TODAY IS THE 16TH OR LATER.  JANUARY IS     DC012760
027700*    THE ONLY MONTH THAT HAS TO BORROW A YEAR TO GET TO          DC012770
027800*    DECEMBER OF THE PRIOR CCYY, WHICH IS WHY IT GETS ITS OWN    DC012780
027900*    BRANCH BELOW RATHER THAN A STRAIGHT SUBTRACT-ONE-FROM-MM.   DC012790
028000*    980925 -- CENTURY WINDOW ADDED HERE, SEE DN-0176 ABOVE.     DC012800
028100 405-COMPUTE-CUTOFF-DATE.                                        DC012810
028200     MOVE "405-COMPUTE-CUTOFF-DATE" TO PARA-NAME.                DC012820
028300     ACCEPT WS-SYSTEM-DATE FROM DATE.                            DC012830
028400     IF WS-SYS-YY < 50                                           DC012840
028500        MOVE 20 TO WS-TODAY-CC                                   DC012850
028600     ELSE                                                        DC012860
028700        MOVE 19 TO WS-TODAY-CC                                   DC012870
028800     END-IF.                                                     DC012880
028900     MOVE WS-SYS-YY TO WS-TODAY-YY.                              DC012890
029000     MOVE WS-SYS-MM TO WS-TODAY-MM.                              DC012900
029100     MOVE WS-SYS-DD TO WS-TODAY-DD.                              DC012910
029200     COMPUTE WS-TODAY-CCYY = WS-TODAY-CC * 100 + WS-TODAY-YY.    DC012920
029300     MOVE WS-TODAY-DD TO WS-CUTOFF-DD.                           DC012930
029400     IF WS-TODAY-MM = 01                                         DC012940
029500        MOVE 12 TO WS-CUTOFF-MM                                  DC012950
029600        COMPUTE WS-CUTOFF-CCYY = WS-TODAY-CCYY - 1               DC012960
029700     ELSE                                                        DC012970
029800        COMPUTE WS-CUTOFF-MM = WS-TODAY-MM - 1                   DC012980
029900        MOVE WS-TODAY-CCYY TO WS-CUTOFF-CCYY                     DC012990
030000     END-IF.                                                     DC013000
030100     COMPUTE WS-CUTOFF-CC = WS-CUTOFF-CCYY / 100.                DC013010
030200     COMPUTE WS-CUTOFF-YY = WS-CUTOFF-CCYY -                     DC013020
030300                            (WS-CUTOFF-CC * 100).                DC013030
030400 405-EXIT.                                                       DC013040
030500     EXIT.                                                       DC013050
030600*                                                                DC013060
030700*    THE HISTORY TABLE CARRIES EVERY PRIOR DONATION BY EVERY     DC013070
030800*    DONOR IN THE RUN, SO WE HAVE TO FILTER ON USER-ID AS WE     DC013080
030900*    SCAN IT -- IT IS NOT KEYED OR SORTED BY DONOR (SEE          DC013090
031000*    DONHIST).  INCLUDES THE CURRENT DONATION'S OWN HISTORY      DC013100
031100*    ROW, PER THE ORIGINAL DESIGN -- WE DO NOT EXCLUDE IT.  A    DC013110
031200*    FIRST-TIME DONOR WITH ONLY TODAY'S DONATION IN HISTORY      DC013120
031300*    STILL PICKS UP THE BONUS IF TODAY'S DATE ITSELF FALLS       DC013130
031400*    AFTER THE CUTOFF, WHICH IT ALWAYS DOES SINCE THE CUTOFF     DC013140
031500*    IS A MONTH IN THE PAST.                                     DC013150
031600 410-COUNT-RECENT-HISTORY.                                       DC013160
031700     MOVE "410-COUNT-RECENT-HISTORY" TO PARA-NAME.               DC013170
031800     MOVE ZERO TO WS-RECENT-HISTORY-COUNT.                       DC013180
031900     PERFORM 415-CHECK-ONE-HIST-ROW THRU 415-EXIT                DC013190
032000             VARYING HST-IDX FROM 1 BY 1                         DC013200
032100             UNTIL HST-IDX > WS-HISTORY-COUNT.                   DC013210
032200 410-EXIT.                                                       DC013220
032300     EXIT.                                                       DC013230
032400*                                                                DC013240
032500*    ONE ROW OF THE SCAN DRIVEN BY 410- ABOVE.  BOTH THE         DC013250
032600*    DONOR MATCH AND THE DATE COMPARE HAVE TO HOLD FOR THE ROW   DC013260
032700*    TO COUNT -- A PRIOR DONATION BY THE SAME DONOR OLDER THAN   DC013270
032800*    THE CUTOFF DOES NOT COUNT, AND A RECENT DONATION BY A       DC013280
032900*    DIFFERENT DONOR DOES NOT COUNT EITHER.                      DC013290
033000 415-CHECK-ONE-HIST-ROW.                                         DC013300
033100     IF HT-USER-ID (HST-IDX) = DN-USER-ID                        DC013310
033200        AND HT-HIST-DONATION-DATE-N (HST-IDX) >                  DC013320
033300                                     WS-CUTOFF-DATE-N            DC013330
033400        ADD 1 TO WS-RECENT-HISTORY-COUNT                         DC013340
033500     END-IF.                                                     DC013350
033600 415-EXIT.                                                       DC013360
033700     EXIT.                                                       DC013370
033800*                                                                DC013380
033900*    BUSINESS RULE 4 -- TOTAL IS A STRAIGHT SUM OF THE THREE     DC013390
034000*    INDEPENDENT BONUSES ABOVE.  NO CAP, NO ROUNDING.  EVERY     DC013400
034100*    ADDEND HERE CAN BE ZERO ON ANY GIVEN DONATION; A DONATION   DC013410
034200*    THAT EARNS NOTHING ON ALL THREE RULES STILL COMES BACK      DC013420
034300*    WITH TOTAL-POINTS = ZERO RATHER THAN LEAVING THE FIELD      DC013430
034400*    UNTOUCHED, SINCE 000-INITIALIZE ALREADY CLEARED THE WHOLE   DC013440
034500*    RESULT RECORD BEFORE THIS PARAGRAPH RUNS.                   DC013450
034600 500-COMPUTE-TOTAL.                                              DC013460
034700     MOVE "500-COMPUTE-TOTAL" TO PARA-NAME.                      DC013470
034800     COMPUTE RR-TOTAL-POINTS = WS-SAME-AMOUNT-POINTS +           DC013480
034900                               WS-DOUBLE-POINTS +                DC013490
035000                               WS-SECOND-COLLAB-POINTS.          DC013500
035100 500-EXIT.                                                       DC013510
035200     EXIT.                                                       DC013520
